000100*=================================================================*
000110* PROGRAM NAME:    CSVDIFF
000120* ORIGINAL AUTHOR: DAVID QUINTERO
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 04/14/87 DAVID QUINTERO  CREATED FOR COBOL CLASS - COMPARES TWO
000180*                          SEQUENTIAL FILES RECORD FOR RECORD.
000190* 09/30/88 DAVID QUINTERO  ADDED KEYED COMPARE - PREVIOUS VERSION
000200*                          ASSUMED BOTH FILES WERE IN THE SAME
000210*                          ORDER, WHICH STOPPED BEING TRUE ONCE
000220*                          THE UPSTREAM EXTRACT WAS RESEQUENCED.
000230* 06/24/91 ED ACKERMAN     RESTRUCTURE, INDENTATION, REMOVAL OF
000240*                          FALL THRU AND GO TO'S.
000250* 02/18/94 ED ACKERMAN     SPLIT THE SINGLE-PASS COMPARE INTO AN
000260*                          INDEX PASS AND A TARGET PASS SO THE
000270*                          SMALLER FILE CAN BE HELD IN MEMORY -
000280*                          THE OLD VERSION KEPT BOTH FILES IN
000290*                          STORAGE AND BLEW THE REGION ON THE
000300*                          YEAR-END FILES.
000310* 09/21/98 R JARAMILLO     Y2K REVIEW - NO 2-DIGIT YEAR FIELDS OR
000320*                          DATE MATH ANYWHERE IN THIS PROGRAM.
000330*                          WS-RUN-DATE EXPANDED TO PIC 9(08).
000340* 01/06/99 R JARAMILLO     Y2K SIGN-OFF PER MEMO FROM DP STEERING
000350*                          COMMITTEE. RECOMPILED AND RETESTED.
000360* 06/30/03 M TANAKA        PORTED SELECTS OFF OLD DASD UNIT NAMES
000370*                          TO CURRENT DD NAMING STANDARD.
000380* 07/14/24 R JARAMILLO     REBUILT AS CSVDIFF FOR THE CSV
000390*                          VALIDATOR PROJECT - TKT 4405. REPLACES
000400*                          THE OLD UNEM/UNEMQUE/UNEMREAD CHAIN,
000410*                          WHICH LOADED THESE SAME FIVE CSV
000420*                          EXTRACTS INTO THE UNEMPLOYMENT VSAM.
000430*                          THIS VERSION DIFFS TWO ARBITRARY CSV
000440*                          FILES AGAINST EACH OTHER INSTEAD.
000450* 07/22/24 R JARAMILLO     ADDED THE INDEX-SIDE COMMON ROWS PASS
000460*                          AND THE LOCKSTEP COMPARE - TKT 4406.
000470* 08/02/24 M TANAKA        FILE SIZE COMPARE MOVED OUT TO THE
000480*                          FILEUTIL SUBPROGRAM SO THE SAME LOGIC
000490*                          CAN BE REUSED BY OTHER COMPARE JOBS -
000500*                          TKT 4409.
000510* 08/09/24 T OKONKWO       NO-OP EXCLUDE-COLUMN REQUEST FROM THE
000520*                          ANALYSTS TABLED FOR A LATER RELEASE -
000530*                          TKT 4412. NOT BUILT IN THIS VERSION.
000540*=================================================================*
000550 IDENTIFICATION DIVISION.
000560 PROGRAM-ID.  CSVDIFF.
000570 AUTHOR.        DAVID QUINTERO.
000580 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000590 DATE-WRITTEN.  04/14/87.
000600 DATE-COMPILED.
000610 SECURITY.      NON-CONFIDENTIAL.
000620*=================================================================*
000630 ENVIRONMENT DIVISION.
000640*-----------------------------------------------------------------*
000650 CONFIGURATION SECTION.
000660*-----------------------------------------------------------------*
000670 SOURCE-COMPUTER. IBM-3081.
000680*-----------------------------------------------------------------*
000690 OBJECT-COMPUTER. IBM-3081.
000700*-----------------------------------------------------------------*
000750 INPUT-OUTPUT SECTION.
000760*-----------------------------------------------------------------*
000770 FILE-CONTROL.
000780     SELECT CSV-FILE-1 ASSIGN TO CSVIN1
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS  IS WS-CSV1-STATUS.
000810*
000820     SELECT CSV-FILE-2 ASSIGN TO CSVIN2
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         FILE STATUS  IS WS-CSV2-STATUS.
000850*
000860     SELECT RESULT-FILE ASSIGN TO CSVOUT
000870         ORGANIZATION IS LINE SEQUENTIAL
000880         FILE STATUS  IS WS-RESULT-STATUS.
000890*
000900     SELECT WORK-INDEX-FILE ASSIGN TO WKIDX
000910         ORGANIZATION IS LINE SEQUENTIAL
000920         FILE STATUS  IS WS-WKIDX-STATUS.
000930*
000940     SELECT WORK-TARGET-FILE ASSIGN TO WKTGT
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS  IS WS-WKTGT-STATUS.
000970*=================================================================*
000980 DATA DIVISION.
000990*-----------------------------------------------------------------*
001000 FILE SECTION.
001010*-----------------------------------------------------------------*
001020* THE TWO CANDIDATE CSV FILES.  EITHER ONE MAY END UP PLAYING
001030* THE INDEX ROLE OR THE TARGET ROLE - FILEUTIL DECIDES THAT BY
001040* BYTE COUNT BEFORE ANY OF THE PASSES BELOW EVER OPEN THEM.
001050 FD  CSV-FILE-1.
001060 01  CSV-FILE-1-LINE.
001070     05  CSV-FILE-1-TEXT           PIC X(996).
001080     05  FILLER                    PIC X(004).
001090*-----------------------------------------------------------------*
001100 FD  CSV-FILE-2.
001110 01  CSV-FILE-2-LINE.
001120     05  CSV-FILE-2-TEXT           PIC X(996).
001130     05  FILLER                    PIC X(004).
001140*-----------------------------------------------------------------*
001150* RESULT-FILE IS result_diff.csv - DELETED AND RECREATED EACH
001160* RUN BY THE OPEN OUTPUT IN 2000-OPEN-RESULT-FILE.
001170 FD  RESULT-FILE.
001180 01  RESULT-LINE.
001190     05  RESULT-TEXT                PIC X(996).
001200     05  FILLER                    PIC X(004).
001210*-----------------------------------------------------------------*
001220* WORK-INDEX-FILE/WORK-TARGET-FILE ARE THE COMMON-ROWS SIDE
001230* FILES (common_rows_index.txt / common_rows_target.txt) -
001240* INTERNAL SCRATCH, NEVER READ BY ANYTHING OUTSIDE THIS RUN.
001250 FD  WORK-INDEX-FILE.
001260 01  WORK-INDEX-LINE.
001270     05  WORK-INDEX-TEXT           PIC X(996).
001280     05  FILLER                    PIC X(004).
001290*-----------------------------------------------------------------*
001300 FD  WORK-TARGET-FILE.
001310 01  WORK-TARGET-LINE.
001320     05  WORK-TARGET-TEXT          PIC X(996).
001330     05  FILLER                    PIC X(004).
001340*-----------------------------------------------------------------*
001350 WORKING-STORAGE SECTION.
001360*-----------------------------------------------------------------*
001370 COPY CSVFUT.
001380*-----------------------------------------------------------------*
001390 COPY CSVIDL.
001400*-----------------------------------------------------------------*
001410* 09/21/98 R JARAMILLO - Y2K: 4-DIGIT YEAR GROUP REDEFINITION
001420 01  WS-RUN-DATE-TIME.
001430     05  WS-RUN-DATE                PIC 9(08) VALUE ZERO.
001440     05  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE.
001450         10  WS-RUN-CENT-YY         PIC 9(04).
001460         10  WS-RUN-MM              PIC 9(02).
001470         10  WS-RUN-DD              PIC 9(02).
001480     05  WS-RUN-TIME                PIC 9(08) VALUE ZERO.
001490     05  FILLER                     PIC X(04) VALUE SPACES.
001500*-----------------------------------------------------------------*
001510 01  WS-FILE-STATUS-GROUP.
001520     05  WS-CSV1-STATUS             PIC X(02) VALUE '00'.
001530         88  CSV1-STATUS-OK                   VALUE '00'.
001540         88  CSV1-STATUS-EOF                  VALUE '10'.
001550     05  WS-CSV1-STATUS-NUM REDEFINES
001560         WS-CSV1-STATUS               PIC 99.
001570     05  WS-CSV2-STATUS             PIC X(02) VALUE '00'.
001580         88  CSV2-STATUS-OK                   VALUE '00'.
001590         88  CSV2-STATUS-EOF                  VALUE '10'.
001600     05  WS-CSV2-STATUS-NUM REDEFINES
001610         WS-CSV2-STATUS               PIC 99.
001620     05  WS-RESULT-STATUS           PIC X(02) VALUE '00'.
001630         88  RESULT-STATUS-OK                 VALUE '00'.
001640     05  WS-WKIDX-STATUS            PIC X(02) VALUE '00'.
001650         88  WKIDX-STATUS-OK                  VALUE '00'.
001660     05  WS-WKTGT-STATUS            PIC X(02) VALUE '00'.
001670         88  WKTGT-STATUS-OK                  VALUE '00'.
001680     05  FILLER                     PIC X(04) VALUE SPACES.
001690*-----------------------------------------------------------------*
001700 01  WS-EOF-SWITCHES.
001710     05  WS-CSV1-EOF-SW             PIC X(01) VALUE 'N'.
001720         88  WS-CSV1-EOF                      VALUE 'Y'.
001730     05  WS-CSV2-EOF-SW             PIC X(01) VALUE 'N'.
001740         88  WS-CSV2-EOF                      VALUE 'Y'.
001750     05  WS-WKIDX-EOF-SW            PIC X(01) VALUE 'N'.
001760         88  WS-WKIDX-EOF                     VALUE 'Y'.
001770     05  WS-WKTGT-EOF-SW            PIC X(01) VALUE 'N'.
001780         88  WS-WKTGT-EOF                     VALUE 'Y'.
001790     05  WS-ID-FOUND-SW             PIC X(01) VALUE 'N'.
001800         88  WS-ID-FOUND                      VALUE 'Y'.
001810     05  WS-ANY-DIFFERENCE-SW       PIC X(01) VALUE 'N'.
001820         88  WS-ANY-DIFFERENCE                VALUE 'Y'.
001830     05  FILLER                     PIC X(04) VALUE SPACES.
001840*-----------------------------------------------------------------*
001850 01  WS-WORK-FIELDS.
001860     05  WS-PARSED-ID               PIC X(40) VALUE SPACES.
001870     05  WS-RESULT-ROW-COUNT        PIC S9(07) COMP VALUE ZERO.
001880     05  FILLER                     PIC X(04) VALUE SPACES.
001890*=================================================================*
001900 PROCEDURE DIVISION.
001910*-----------------------------------------------------------------*
001920 0000-MAIN-PARAGRAPH.
001930*-----------------------------------------------------------------*
001940     PERFORM 1000-INITIALIZE-RUN.
001950     CALL 'FILEUTIL' USING FILEUTIL-PARM-AREA.
001960     IF FILEUTIL-STATUS-FILE-MISSING
001970         PERFORM 1900-FATAL-FILE-MISSING
001980     ELSE
001990         PERFORM 2000-OPEN-RESULT-FILE
002000         PERFORM 2500-BUILD-INDEXED-ID-LIST
002010         PERFORM 3000-PROCESS-TARGET-FILE
002020         PERFORM 4000-PROCESS-INDEX-COMMON-ROWS
002030         PERFORM 5000-COMPARE-COMMON-ROWS
002040         PERFORM 6000-CLOSE-RESULT-FILE
002050         DISPLAY 'CSVDIFF COMPLETE, ROWS WRITTEN TO RESULT: '
002060             WS-RESULT-ROW-COUNT
002070         IF WS-ANY-DIFFERENCE
002080             DISPLAY 'CSVDIFF - DIFFERENCES WERE FOUND'
002090         ELSE
002100             DISPLAY 'CSVDIFF - FILES MATCH, NO DIFFERENCES FOUND'
002110         END-IF
002120     END-IF.
002130     GOBACK.
002140*-----------------------------------------------------------------*
002150 1000-INITIALIZE-RUN.
002160*-----------------------------------------------------------------*
002170     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
002180     ACCEPT WS-RUN-TIME FROM TIME.
002190     DISPLAY 'CSVDIFF RUN STARTED ' WS-RUN-MM '/' WS-RUN-DD '/'
002200         WS-RUN-CENT-YY.
002210*-----------------------------------------------------------------*
002220 1900-FATAL-FILE-MISSING.
002230*-----------------------------------------------------------------*
002240     DISPLAY '*** CSVDIFF - INPUT FILE NOT FOUND, RUN ABORTED ***'.
002250*-----------------------------------------------------------------*
002260 2000-OPEN-RESULT-FILE.
002270*-----------------------------------------------------------------*
002280     OPEN OUTPUT RESULT-FILE.
002290     IF NOT RESULT-STATUS-OK
002300         DISPLAY '*** CSVDIFF - RESULT FILE OPEN ERROR, STATUS '
002310             WS-RESULT-STATUS.
002320*-----------------------------------------------------------------*
002330* ID-INDEXING PASS - BUILDS WS-INDEXED-ID-TABLE FROM WHICHEVER
002340* CANDIDATE FILE FILEUTIL NAMED THE INDEX FILE, AND COPIES ITS
002350* HEADER LINE TO RESULT-FILE VERBATIM.
002360 2500-BUILD-INDEXED-ID-LIST.
002370*-----------------------------------------------------------------*
002380     EVALUATE TRUE
002390         WHEN FILEUTIL-FILE-1-IS-INDEX
002400             PERFORM 2510-INDEX-PASS-USING-FILE-1
002410         WHEN FILEUTIL-FILE-2-IS-INDEX
002420             PERFORM 2520-INDEX-PASS-USING-FILE-2
002430     END-EVALUATE.
002440*-----------------------------------------------------------------*
002450 2510-INDEX-PASS-USING-FILE-1.
002460*-----------------------------------------------------------------*
002470     OPEN INPUT CSV-FILE-1.
002480     READ CSV-FILE-1
002490         AT END
002500             SET WS-CSV1-EOF TO TRUE
002510         NOT AT END
002520             MOVE CSV-FILE-1-TEXT TO RESULT-TEXT
002530             WRITE RESULT-LINE
002540             ADD 1 TO WS-RESULT-ROW-COUNT
002550     END-READ.
002560     PERFORM 2511-READ-FILE-1-INDEX-LINE
002570         UNTIL WS-CSV1-EOF.
002580     CLOSE CSV-FILE-1.
002590*-----------------------------------------------------------------*
002600 2511-READ-FILE-1-INDEX-LINE.
002610*-----------------------------------------------------------------*
002620     READ CSV-FILE-1
002630         AT END
002640             SET WS-CSV1-EOF TO TRUE
002650         NOT AT END
002660             PERFORM 2515-EXTRACT-ID-FROM-FILE-1
002670             ADD 1 TO WS-INDEXED-ID-COUNT
002680             SET IDL-INDEXED-IX TO WS-INDEXED-ID-COUNT
002690             MOVE WS-PARSED-ID
002700                 TO INDEXED-ID-VALUE (IDL-INDEXED-IX)
002710     END-READ.
002720*-----------------------------------------------------------------*
002730 2515-EXTRACT-ID-FROM-FILE-1.
002740*-----------------------------------------------------------------*
002750     UNSTRING CSV-FILE-1-TEXT DELIMITED BY ','
002760         INTO WS-PARSED-ID
002770     END-UNSTRING.
002780*-----------------------------------------------------------------*
002790 2520-INDEX-PASS-USING-FILE-2.
002800*-----------------------------------------------------------------*
002810     OPEN INPUT CSV-FILE-2.
002820     READ CSV-FILE-2
002830         AT END
002840             SET WS-CSV2-EOF TO TRUE
002850         NOT AT END
002860             MOVE CSV-FILE-2-TEXT TO RESULT-TEXT
002870             WRITE RESULT-LINE
002880             ADD 1 TO WS-RESULT-ROW-COUNT
002890     END-READ.
002900     PERFORM 2521-READ-FILE-2-INDEX-LINE
002910         UNTIL WS-CSV2-EOF.
002920     CLOSE CSV-FILE-2.
002930*-----------------------------------------------------------------*
002940 2521-READ-FILE-2-INDEX-LINE.
002950*-----------------------------------------------------------------*
002960     READ CSV-FILE-2
002970         AT END
002980             SET WS-CSV2-EOF TO TRUE
002990         NOT AT END
003000             PERFORM 2525-EXTRACT-ID-FROM-FILE-2
003010             ADD 1 TO WS-INDEXED-ID-COUNT
003020             SET IDL-INDEXED-IX TO WS-INDEXED-ID-COUNT
003030             MOVE WS-PARSED-ID
003040                 TO INDEXED-ID-VALUE (IDL-INDEXED-IX)
003050     END-READ.
003060*-----------------------------------------------------------------*
003070 2525-EXTRACT-ID-FROM-FILE-2.
003080*-----------------------------------------------------------------*
003090     UNSTRING CSV-FILE-2-TEXT DELIMITED BY ','
003100         INTO WS-PARSED-ID
003110     END-UNSTRING.
003120*-----------------------------------------------------------------*
003130* TARGET PASS - WHICHEVER CANDIDATE FILE DID NOT WIN THE INDEX
003140* ROLE GETS SCANNED HERE.  ROWS MATCHING THE INDEXED ID LIST
003150* GO TO THE COMMON-ROWS-TARGET WORK FILE; ROWS THAT DO NOT ARE
003160* TARGET-ONLY ROWS AND GO STRAIGHT TO THE RESULT FILE.
003170 3000-PROCESS-TARGET-FILE.
003180*-----------------------------------------------------------------*
003190     EVALUATE TRUE
003200         WHEN FILEUTIL-FILE-1-IS-INDEX
003210             PERFORM 3020-TARGET-PASS-USING-FILE-2
003220         WHEN FILEUTIL-FILE-2-IS-INDEX
003230             PERFORM 3010-TARGET-PASS-USING-FILE-1
003240     END-EVALUATE.
003250*-----------------------------------------------------------------*
003260 3010-TARGET-PASS-USING-FILE-1.
003270*-----------------------------------------------------------------*
003280     OPEN INPUT CSV-FILE-1.
003290     OPEN OUTPUT WORK-TARGET-FILE.
003300     READ CSV-FILE-1
003310         AT END SET WS-CSV1-EOF TO TRUE
003320     END-READ.
003330     PERFORM 3011-READ-FILE-1-TARGET-LINE
003340         UNTIL WS-CSV1-EOF.
003350     CLOSE CSV-FILE-1.
003360     CLOSE WORK-TARGET-FILE.
003370*-----------------------------------------------------------------*
003380 3011-READ-FILE-1-TARGET-LINE.
003390*-----------------------------------------------------------------*
003400     READ CSV-FILE-1
003410         AT END
003420             SET WS-CSV1-EOF TO TRUE
003430         NOT AT END
003440             PERFORM 2515-EXTRACT-ID-FROM-FILE-1
003450             PERFORM 3300-SEARCH-INDEXED-ID-LIST
003460             IF WS-ID-FOUND
003470                 MOVE CSV-FILE-1-TEXT TO WORK-TARGET-TEXT
003480                 WRITE WORK-TARGET-LINE
003490                 ADD 1 TO WS-COMMON-ID-COUNT
003500                 SET IDL-COMMON-IX TO WS-COMMON-ID-COUNT
003510                 MOVE WS-PARSED-ID
003520                     TO COMMON-ID-VALUE (IDL-COMMON-IX)
003530             ELSE
003540                 MOVE CSV-FILE-1-TEXT TO RESULT-TEXT
003550                 WRITE RESULT-LINE
003560                 ADD 1 TO WS-RESULT-ROW-COUNT
003570             END-IF
003580     END-READ.
003590*-----------------------------------------------------------------*
003600 3020-TARGET-PASS-USING-FILE-2.
003610*-----------------------------------------------------------------*
003620     OPEN INPUT CSV-FILE-2.
003630     OPEN OUTPUT WORK-TARGET-FILE.
003640     READ CSV-FILE-2
003650         AT END SET WS-CSV2-EOF TO TRUE
003660     END-READ.
003670     PERFORM 3021-READ-FILE-2-TARGET-LINE
003680         UNTIL WS-CSV2-EOF.
003690     CLOSE CSV-FILE-2.
003700     CLOSE WORK-TARGET-FILE.
003710*-----------------------------------------------------------------*
003720 3021-READ-FILE-2-TARGET-LINE.
003730*-----------------------------------------------------------------*
003740     READ CSV-FILE-2
003750         AT END
003760             SET WS-CSV2-EOF TO TRUE
003770         NOT AT END
003780             PERFORM 2525-EXTRACT-ID-FROM-FILE-2
003790             PERFORM 3300-SEARCH-INDEXED-ID-LIST
003800             IF WS-ID-FOUND
003810                 MOVE CSV-FILE-2-TEXT TO WORK-TARGET-TEXT
003820                 WRITE WORK-TARGET-LINE
003830                 ADD 1 TO WS-COMMON-ID-COUNT
003840                 SET IDL-COMMON-IX TO WS-COMMON-ID-COUNT
003850                 MOVE WS-PARSED-ID
003860                     TO COMMON-ID-VALUE (IDL-COMMON-IX)
003870             ELSE
003880                 MOVE CSV-FILE-2-TEXT TO RESULT-TEXT
003890                 WRITE RESULT-LINE
003900                 ADD 1 TO WS-RESULT-ROW-COUNT
003910             END-IF
003920     END-READ.
003930*-----------------------------------------------------------------*
003940 3300-SEARCH-INDEXED-ID-LIST.
003950*-----------------------------------------------------------------*
003960     SET WS-ID-FOUND-SW TO 'N'.
003970     SET IDL-INDEXED-IX TO 1.
003980     SEARCH WS-INDEXED-ID-ENTRY
003990         AT END
004000             CONTINUE
004010         WHEN INDEXED-ID-VALUE (IDL-INDEXED-IX) = WS-PARSED-ID
004020             SET WS-ID-FOUND-SW TO 'Y'.
004030*-----------------------------------------------------------------*
004040* INDEX-SIDE COMMON ROWS PASS - RE-READS THE INDEX FILE A
004050* SECOND TIME.  ROWS WHOSE ID LANDED IN THE COMMON ID LIST
004060* DURING THE TARGET PASS GO TO THE COMMON-ROWS-INDEX WORK
004070* FILE.  ANYTHING LEFT OVER (SHOULD NOT NORMALLY HAPPEN) IS
004080* WRITTEN STRAIGHT TO THE RESULT FILE AS AN INDEX-ONLY ROW.
004090 4000-PROCESS-INDEX-COMMON-ROWS.
004100*-----------------------------------------------------------------*
004110     EVALUATE TRUE
004120         WHEN FILEUTIL-FILE-1-IS-INDEX
004130             PERFORM 4010-INDEX-COMMON-PASS-USING-FILE-1
004140         WHEN FILEUTIL-FILE-2-IS-INDEX
004150             PERFORM 4020-INDEX-COMMON-PASS-USING-FILE-2
004160     END-EVALUATE.
004170*-----------------------------------------------------------------*
004180 4010-INDEX-COMMON-PASS-USING-FILE-1.
004190*-----------------------------------------------------------------*
004200     OPEN INPUT CSV-FILE-1.
004210     OPEN OUTPUT WORK-INDEX-FILE.
004220     READ CSV-FILE-1
004230         AT END SET WS-CSV1-EOF TO TRUE
004240     END-READ.
004250     PERFORM 4011-READ-FILE-1-INDEX-COMMON-LINE
004260         UNTIL WS-CSV1-EOF.
004270     CLOSE CSV-FILE-1.
004280     CLOSE WORK-INDEX-FILE.
004290*-----------------------------------------------------------------*
004300 4011-READ-FILE-1-INDEX-COMMON-LINE.
004310*-----------------------------------------------------------------*
004320     READ CSV-FILE-1
004330         AT END
004340             SET WS-CSV1-EOF TO TRUE
004350         NOT AT END
004360             PERFORM 2515-EXTRACT-ID-FROM-FILE-1
004370             PERFORM 4300-SEARCH-COMMON-ID-LIST
004380             IF WS-ID-FOUND
004390                 MOVE CSV-FILE-1-TEXT TO WORK-INDEX-TEXT
004400                 WRITE WORK-INDEX-LINE
004410             ELSE
004420                 MOVE CSV-FILE-1-TEXT TO RESULT-TEXT
004430                 WRITE RESULT-LINE
004440                 ADD 1 TO WS-RESULT-ROW-COUNT
004450             END-IF
004460     END-READ.
004470*-----------------------------------------------------------------*
004480 4020-INDEX-COMMON-PASS-USING-FILE-2.
004490*-----------------------------------------------------------------*
004500     OPEN INPUT CSV-FILE-2.
004510     OPEN OUTPUT WORK-INDEX-FILE.
004520     READ CSV-FILE-2
004530         AT END SET WS-CSV2-EOF TO TRUE
004540     END-READ.
004550     PERFORM 4021-READ-FILE-2-INDEX-COMMON-LINE
004560         UNTIL WS-CSV2-EOF.
004570     CLOSE CSV-FILE-2.
004580     CLOSE WORK-INDEX-FILE.
004590*-----------------------------------------------------------------*
004600 4021-READ-FILE-2-INDEX-COMMON-LINE.
004610*-----------------------------------------------------------------*
004620     READ CSV-FILE-2
004630         AT END
004640             SET WS-CSV2-EOF TO TRUE
004650         NOT AT END
004660             PERFORM 2525-EXTRACT-ID-FROM-FILE-2
004670             PERFORM 4300-SEARCH-COMMON-ID-LIST
004680             IF WS-ID-FOUND
004690                 MOVE CSV-FILE-2-TEXT TO WORK-INDEX-TEXT
004700                 WRITE WORK-INDEX-LINE
004710             ELSE
004720                 MOVE CSV-FILE-2-TEXT TO RESULT-TEXT
004730                 WRITE RESULT-LINE
004740                 ADD 1 TO WS-RESULT-ROW-COUNT
004750             END-IF
004760     END-READ.
004770*-----------------------------------------------------------------*
004780 4300-SEARCH-COMMON-ID-LIST.
004790*-----------------------------------------------------------------*
004800     SET WS-ID-FOUND-SW TO 'N'.
004810     SET IDL-COMMON-IX TO 1.
004820     SEARCH WS-COMMON-ID-ENTRY
004830         AT END
004840             CONTINUE
004850         WHEN COMMON-ID-VALUE (IDL-COMMON-IX) = WS-PARSED-ID
004860             SET WS-ID-FOUND-SW TO 'Y'.
004870*-----------------------------------------------------------------*
004880* 07/22/24 R JARAMILLO - TKT 4406 LOCKSTEP COMPARE OF THE TWO
004890* COMMON-ROWS WORK FILES.  ANY LINE MISMATCH OR UNEVEN ROW
004900* COUNT IS WRITTEN TO THE RESULT FILE AND FLIPS WS-ANY-
004910* DIFFERENCE FOR THE CLOSING DISPLAY IN 0000-MAIN-PARAGRAPH.
004920 5000-COMPARE-COMMON-ROWS.
004930*-----------------------------------------------------------------*
004940     OPEN INPUT WORK-INDEX-FILE.
004950     OPEN INPUT WORK-TARGET-FILE.
004960     READ WORK-INDEX-FILE
004970         AT END SET WS-WKIDX-EOF TO TRUE
004980     END-READ.
004990     READ WORK-TARGET-FILE
005000         AT END SET WS-WKTGT-EOF TO TRUE
005010     END-READ.
005020     PERFORM 5100-COMPARE-NEXT-PAIR
005030         UNTIL WS-WKIDX-EOF AND WS-WKTGT-EOF.
005040     CLOSE WORK-INDEX-FILE.
005050     CLOSE WORK-TARGET-FILE.
005060*-----------------------------------------------------------------*
005070 5100-COMPARE-NEXT-PAIR.
005080*-----------------------------------------------------------------*
005090     EVALUATE TRUE
005100         WHEN WS-WKIDX-EOF AND NOT WS-WKTGT-EOF
005110             MOVE WORK-TARGET-TEXT TO RESULT-TEXT
005120             WRITE RESULT-LINE
005130             ADD 1 TO WS-RESULT-ROW-COUNT
005140             SET WS-ANY-DIFFERENCE TO TRUE
005150             READ WORK-TARGET-FILE
005160                 AT END SET WS-WKTGT-EOF TO TRUE
005170             END-READ
005180         WHEN WS-WKTGT-EOF AND NOT WS-WKIDX-EOF
005190             MOVE WORK-INDEX-TEXT TO RESULT-TEXT
005200             WRITE RESULT-LINE
005210             ADD 1 TO WS-RESULT-ROW-COUNT
005220             SET WS-ANY-DIFFERENCE TO TRUE
005230             READ WORK-INDEX-FILE
005240                 AT END SET WS-WKIDX-EOF TO TRUE
005250             END-READ
005260         WHEN OTHER
005270             IF WORK-INDEX-TEXT NOT = WORK-TARGET-TEXT
005280                 MOVE WORK-INDEX-TEXT TO RESULT-TEXT
005290                 WRITE RESULT-LINE
005300                 ADD 1 TO WS-RESULT-ROW-COUNT
005310                 MOVE WORK-TARGET-TEXT TO RESULT-TEXT
005320                 WRITE RESULT-LINE
005330                 ADD 1 TO WS-RESULT-ROW-COUNT
005340                 SET WS-ANY-DIFFERENCE TO TRUE
005350             END-IF
005360             READ WORK-INDEX-FILE
005370                 AT END SET WS-WKIDX-EOF TO TRUE
005380             END-READ
005390             READ WORK-TARGET-FILE
005400                 AT END SET WS-WKTGT-EOF TO TRUE
005410             END-READ
005420     END-EVALUATE.
005430*-----------------------------------------------------------------*
005440 6000-CLOSE-RESULT-FILE.
005450*-----------------------------------------------------------------*
005460     CLOSE RESULT-FILE.
