000100*------------------------------------------------------------*
000110* COPYBOOK:  CSVIDL
000120* CONTAINS THE IN-MEMORY ID LIST TABLES USED BY CSVDIFF TO
000130* KEY-MATCH ROWS BETWEEN THE INDEX FILE AND THE TARGET FILE.
000140* WS-INDEXED-ID-TABLE HOLDS EVERY ID READ OFF THE INDEX FILE
000150* DURING THE INDEXING PASS.  WS-COMMON-ID-TABLE HOLDS ONLY
000160* THOSE IDS THE TARGET PASS PROVED PRESENT IN BOTH FILES.
000170* COPY CSVIDL INTO CSVDIFF WORKING-STORAGE ONLY -- THIS BOOK
000180* IS NOT SHARED WITH FILEUTIL.
000190*------------------------------------------------------------*
000200* 07/14/24  R JARAMILLO   CREATED FOR CSV VALIDATOR PROJECT
000210* 08/02/24  R JARAMILLO   RAISED TABLE SIZE 2000 TO 5000 ROWS
000220*                         PER REQUEST OF M TANAKA - TKT 4410
000230*------------------------------------------------------------*
000240 01  WS-INDEXED-ID-TABLE.
000250     05  WS-INDEXED-ID-COUNT            PIC S9(05) COMP VALUE ZERO.
000260     05  FILLER                        PIC X(04) VALUE SPACES.
000270     05  WS-INDEXED-ID-ENTRY OCCURS 1 TO 5000 TIMES
000280         DEPENDING ON WS-INDEXED-ID-COUNT
000290         INDEXED BY IDL-INDEXED-IX.
000300         10  INDEXED-ID-VALUE          PIC X(40) VALUE SPACES.
000310*------------------------------------------------------------*
000320 01  WS-COMMON-ID-TABLE.
000330     05  WS-COMMON-ID-COUNT             PIC S9(05) COMP VALUE ZERO.
000340     05  FILLER                        PIC X(04) VALUE SPACES.
000350     05  WS-COMMON-ID-ENTRY OCCURS 1 TO 5000 TIMES
000360         DEPENDING ON WS-COMMON-ID-COUNT
000370         INDEXED BY IDL-COMMON-IX.
000380         10  COMMON-ID-VALUE           PIC X(40) VALUE SPACES.
000390*------------------------------------------------------------*
