000100*------------------------------------------------------------*
000110* COPYBOOK:  CSVFUT
000120* CALL PARAMETER BLOCK PASSED BY CSVDIFF TO THE FILEUTIL
000130* SUBPROGRAM AND RECEIVED BACK BY FILEUTIL IN ITS LINKAGE
000140* SECTION.  CARRIES THE BYTE COUNTS FILEUTIL MEASURED FOR
000150* EACH CANDIDATE FILE, WHICH FILE WON THE INDEX ROLE, AND
000160* THE GO/NO-GO STATUS OF THE FILE-SIZE STEP.
000170* COPY CSVFUT INTO CSVDIFF WORKING-STORAGE AND INTO THE
000180* LINKAGE SECTION OF FILEUTIL -- SAME BOOK, BOTH SIDES OF
000190* THE CALL, PER THE UNEMT CONVENTION.
000200*------------------------------------------------------------*
000210* 07/14/24  R JARAMILLO   CREATED FOR CSV VALIDATOR PROJECT
000220*------------------------------------------------------------*
000230 01  FILEUTIL-PARM-AREA.
000240     05  FILEUTIL-FILE-1-BYTE-COUNT     PIC S9(09) COMP VALUE ZERO.
000250     05  FILEUTIL-FILE-2-BYTE-COUNT     PIC S9(09) COMP VALUE ZERO.
000260     05  FILEUTIL-ROLE-SWITCH           PIC X(01) VALUE SPACE.
000270         88  FILEUTIL-FILE-1-IS-INDEX             VALUE '1'.
000280         88  FILEUTIL-FILE-2-IS-INDEX             VALUE '2'.
000290     05  FILEUTIL-RETURN-STATUS        PIC X(02) VALUE '00'.
000300         88  FILEUTIL-STATUS-OK                   VALUE '00'.
000310         88  FILEUTIL-STATUS-SIZE-UNKNOWN         VALUE '80'.
000320         88  FILEUTIL-STATUS-FILE-MISSING         VALUE '90'.
000330     05  FILLER                        PIC X(08) VALUE SPACES.
000340*------------------------------------------------------------*
