000100*=================================================================*
000110* PROGRAM NAME:    FILEUTIL
000120* ORIGINAL AUTHOR: EDWIN ACKERMAN
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 03/11/89 EDWIN ACKERMAN  CREATED. MEASURES TWO CANDIDATE FILES
000180*                          BY BYTE LENGTH SO THE CALLING PROGRAM
000190*                          CAN PICK THE SMALLER ONE TO INDEX.
000200* 11/02/90 EDWIN ACKERMAN  ADDED MAY-EXIST / NOT-FOUND STATUS
000210*                          SPLIT ON OPEN - SHOP WANTED A FATAL
000220*                          ABORT DISTINGUISHED FROM A SOFT I/O
000230*                          ERROR ON THE SIZE COMPARE.
000240* 07/19/93 DAVID QUINTERO  CLEANED UP READ LOOP, REMOVED A STRAY
000250*                          GO TO LEFT OVER FROM THE FIRST CUT.
000260* 02/24/96 EDWIN ACKERMAN  RECORD LENGTH NOW CAPTURED OFF THE
000270*                          VARYING RECORD CLAUSE INSTEAD OF A
000280*                          HOME-GROWN COUNTED-BYTES HACK.
000290* 09/09/98 R JARAMILLO     Y2K REVIEW - WS-RUN-DATE EXPANDED TO
000300*                          PIC 9(08) WITH A 4-DIGIT YEAR GROUP
000310*                          REDEFINITION. NO 2-DIGIT YEAR MATH
000320*                          ANYWHERE IN THIS PROGRAM.
000330* 01/06/99 R JARAMILLO     Y2K SIGN-OFF PER MEMO FROM DP STEERING
000340*                          COMMITTEE. RECOMPILED AND RETESTED.
000350* 06/30/03 M TANAKA        PORTED SELECTS OFF OLD DASD UNIT NAMES
000360*                          TO CURRENT DD NAMING STANDARD.
000370* 07/14/24 R JARAMILLO     REPURPOSED AS THE FILEUTIL SUBPROGRAM
000380*                          FOR THE CSV VALIDATOR PROJECT - NOW
000390*                          CALLED BY CSVDIFF VIA COPYLIB CSVFUT
000400*                          INSTEAD OF THE OLD UNEMQUE DRIVER.
000410* 08/02/24 M TANAKA        ADDED SIZE-UNKNOWN FALLBACK - TKT 4409
000420*                          ON A SIZE-COMPARE I/O ERROR, DEFAULT
000430*                          FILE 1 TO INDEX AND KEEP RUNNING.
000440*=================================================================*
000450 IDENTIFICATION DIVISION.
000460 PROGRAM-ID.  FILEUTIL.
000470 AUTHOR.        EDWIN ACKERMAN.
000480 INSTALLATION.  MORONS LOSERS AND BIMBOS.
000490 DATE-WRITTEN.  03/11/89.
000500 DATE-COMPILED.
000510 SECURITY.      NON-CONFIDENTIAL.
000520*=================================================================*
000530 ENVIRONMENT DIVISION.
000540*-----------------------------------------------------------------*
000550 CONFIGURATION SECTION.
000560*-----------------------------------------------------------------*
000570 SOURCE-COMPUTER. IBM-3096.
000580*-----------------------------------------------------------------*
000590 OBJECT-COMPUTER. IBM-3096.
000600*-----------------------------------------------------------------*
000650 INPUT-OUTPUT SECTION.
000660*-----------------------------------------------------------------*
000670 FILE-CONTROL.
000680     SELECT CAND-FILE-1 ASSIGN TO CSVIN1
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS  IS WS-CAND-1-STATUS.
000710*
000720     SELECT CAND-FILE-2 ASSIGN TO CSVIN2
000730         ORGANIZATION IS LINE SEQUENTIAL
000740         FILE STATUS  IS WS-CAND-2-STATUS.
000750*=================================================================*
000760 DATA DIVISION.
000770*-----------------------------------------------------------------*
000780 FILE SECTION.
000790*-----------------------------------------------------------------*
000800 FD  CAND-FILE-1
000810     RECORD IS VARYING IN SIZE FROM 1 TO 1000 CHARACTERS
000820     DEPENDING ON WS-CAND-1-LINE-LEN
000830     RECORDING MODE IS V.
000840 01  CAND-FILE-1-LINE.
000850     05  CAND-FILE-1-TEXT          PIC X(996).
000860     05  FILLER                    PIC X(004).
000870*-----------------------------------------------------------------*
000880 FD  CAND-FILE-2
000890     RECORD IS VARYING IN SIZE FROM 1 TO 1000 CHARACTERS
000900     DEPENDING ON WS-CAND-2-LINE-LEN
000910     RECORDING MODE IS V.
000920 01  CAND-FILE-2-LINE.
000930     05  CAND-FILE-2-TEXT          PIC X(996).
000940     05  FILLER                    PIC X(004).
000950*-----------------------------------------------------------------*
000960 WORKING-STORAGE SECTION.
000970*-----------------------------------------------------------------*
000980* 09/09/98 R JARAMILLO - Y2K: 4-DIGIT YEAR GROUP REDEFINITION
000990 01  WS-RUN-DATE-TIME.
001000     05  WS-RUN-DATE                PIC 9(08) VALUE ZERO.
001010     05  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE.
001020         10  WS-RUN-CENT-YY         PIC 9(04).
001030         10  WS-RUN-MM              PIC 9(02).
001040         10  WS-RUN-DD              PIC 9(02).
001050     05  WS-RUN-TIME                PIC 9(08) VALUE ZERO.
001060     05  FILLER                     PIC X(04) VALUE SPACES.
001070*-----------------------------------------------------------------*
001080 01  WS-FILE-LENGTH-CONTROLS.
001090     05  WS-CAND-1-LINE-LEN         PIC S9(04) COMP VALUE ZERO.
001100     05  WS-CAND-2-LINE-LEN         PIC S9(04) COMP VALUE ZERO.
001110     05  WS-LINE-BYTES-WORK         PIC S9(04) COMP VALUE ZERO.
001120     05  FILLER                     PIC X(04) VALUE SPACES.
001130*-----------------------------------------------------------------*
001140 01  WS-SWITCHES-SUBSCRIPTS-MISC.
001150     05  WS-CAND-1-STATUS           PIC X(02) VALUE '00'.
001160         88  CAND-1-STATUS-OK                  VALUE '00'.
001170         88  CAND-1-STATUS-NOT-FOUND           VALUE '35'.
001180     05  WS-CAND-1-STATUS-NUM REDEFINES
001190         WS-CAND-1-STATUS             PIC 99.
001200     05  WS-CAND-2-STATUS           PIC X(02) VALUE '00'.
001210         88  CAND-2-STATUS-OK                  VALUE '00'.
001220         88  CAND-2-STATUS-NOT-FOUND           VALUE '35'.
001230     05  WS-CAND-2-STATUS-NUM REDEFINES
001240         WS-CAND-2-STATUS             PIC 99.
001250     05  WS-CAND-1-EOF-SW            PIC X(01) VALUE 'N'.
001260         88  WS-CAND-1-EOF                     VALUE 'Y'.
001270     05  WS-CAND-2-EOF-SW            PIC X(01) VALUE 'N'.
001280         88  WS-CAND-2-EOF                     VALUE 'Y'.
001290     05  WS-FILE-1-MISSING-SW        PIC X(01) VALUE 'N'.
001300         88  WS-FILE-1-MISSING                 VALUE 'Y'.
001310     05  WS-FILE-2-MISSING-SW        PIC X(01) VALUE 'N'.
001320         88  WS-FILE-2-MISSING                 VALUE 'Y'.
001330     05  WS-FILE-1-SIZE-UNKNOWN-SW    PIC X(01) VALUE 'N'.
001340         88  WS-FILE-1-SIZE-UNKNOWN            VALUE 'Y'.
001350     05  WS-FILE-2-SIZE-UNKNOWN-SW    PIC X(01) VALUE 'N'.
001360         88  WS-FILE-2-SIZE-UNKNOWN            VALUE 'Y'.
001370     05  FILLER                      PIC X(04) VALUE SPACES.
001380*=================================================================*
001390 LINKAGE SECTION.
001400 COPY CSVFUT.
001410*=================================================================*
001420 PROCEDURE DIVISION USING FILEUTIL-PARM-AREA.
001430*-----------------------------------------------------------------*
001440 0000-MAIN-ROUTINE.
001450*-----------------------------------------------------------------*
001460     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
001470     ACCEPT WS-RUN-TIME FROM TIME.
001480     DISPLAY 'FILEUTIL RUN ' WS-RUN-MM '/' WS-RUN-DD '/'
001490         WS-RUN-CENT-YY.
001500     PERFORM 1000-MEASURE-CAND-FILE-1.
001510     PERFORM 1100-MEASURE-CAND-FILE-2.
001520     PERFORM 2000-ASSIGN-INDEX-AND-TARGET.
001530     GOBACK.
001540*-----------------------------------------------------------------*
001550 1000-MEASURE-CAND-FILE-1.
001560*-----------------------------------------------------------------*
001570     OPEN INPUT CAND-FILE-1.
001580     EVALUATE TRUE
001590         WHEN CAND-1-STATUS-OK
001600             PERFORM 1050-READ-CAND-FILE-1-LOOP
001610                 UNTIL WS-CAND-1-EOF
001620             CLOSE CAND-FILE-1
001630         WHEN CAND-1-STATUS-NOT-FOUND
001640             SET WS-FILE-1-MISSING TO TRUE
001650         WHEN OTHER
001660             SET WS-FILE-1-SIZE-UNKNOWN TO TRUE
001670             DISPLAY '*** FILEUTIL - CAND-FILE-1 OPEN ERROR, STATUS '
001680                 WS-CAND-1-STATUS-NUM
001690     END-EVALUATE.
001700*-----------------------------------------------------------------*
001710 1050-READ-CAND-FILE-1-LOOP.
001720*-----------------------------------------------------------------*
001730     READ CAND-FILE-1
001740         AT END
001750             SET WS-CAND-1-EOF TO TRUE
001760         NOT AT END
001770             ADD WS-CAND-1-LINE-LEN, 1 GIVING WS-LINE-BYTES-WORK
001780             ADD WS-LINE-BYTES-WORK
001790                 TO FILEUTIL-FILE-1-BYTE-COUNT
001800     END-READ.
001810*-----------------------------------------------------------------*
001820 1100-MEASURE-CAND-FILE-2.
001830*-----------------------------------------------------------------*
001840     OPEN INPUT CAND-FILE-2.
001850     EVALUATE TRUE
001860         WHEN CAND-2-STATUS-OK
001870             PERFORM 1150-READ-CAND-FILE-2-LOOP
001880                 UNTIL WS-CAND-2-EOF
001890             CLOSE CAND-FILE-2
001900         WHEN CAND-2-STATUS-NOT-FOUND
001910             SET WS-FILE-2-MISSING TO TRUE
001920         WHEN OTHER
001930             SET WS-FILE-2-SIZE-UNKNOWN TO TRUE
001940             DISPLAY '*** FILEUTIL - CAND-FILE-2 OPEN ERROR, STATUS '
001950                 WS-CAND-2-STATUS-NUM
001960     END-EVALUATE.
001970*-----------------------------------------------------------------*
001980 1150-READ-CAND-FILE-2-LOOP.
001990*-----------------------------------------------------------------*
002000     READ CAND-FILE-2
002010         AT END
002020             SET WS-CAND-2-EOF TO TRUE
002030         NOT AT END
002040             ADD WS-CAND-2-LINE-LEN, 1 GIVING WS-LINE-BYTES-WORK
002050             ADD WS-LINE-BYTES-WORK
002060                 TO FILEUTIL-FILE-2-BYTE-COUNT
002070     END-READ.
002080*-----------------------------------------------------------------*
002090 2000-ASSIGN-INDEX-AND-TARGET.
002100*-----------------------------------------------------------------*
002110* 08/02/24 M TANAKA - TKT 4409 SIZE-UNKNOWN FALLBACK ADDED
002120     IF WS-FILE-1-MISSING OR WS-FILE-2-MISSING
002130         SET FILEUTIL-STATUS-FILE-MISSING TO TRUE
002140         DISPLAY '*** FILEUTIL - A CANDIDATE FILE IS MISSING ***'
002150     ELSE
002160         IF WS-FILE-1-SIZE-UNKNOWN OR WS-FILE-2-SIZE-UNKNOWN
002170             SET FILEUTIL-FILE-1-IS-INDEX TO TRUE
002180             SET FILEUTIL-STATUS-SIZE-UNKNOWN TO TRUE
002190             DISPLAY '*** FILEUTIL - SIZE UNKNOWN, DEFAULTING FILE 1 '
002200                 'TO INDEX ***'
002210         ELSE
002220             IF FILEUTIL-FILE-1-BYTE-COUNT
002230                 <= FILEUTIL-FILE-2-BYTE-COUNT
002240                 SET FILEUTIL-FILE-1-IS-INDEX TO TRUE
002250             ELSE
002260                 SET FILEUTIL-FILE-2-IS-INDEX TO TRUE
002270             END-IF
002280             SET FILEUTIL-STATUS-OK TO TRUE
002290         END-IF
002300     END-IF.
